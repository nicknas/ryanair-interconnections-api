000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700
000800 IDENTIFICATION DIVISION.
000900
001000 PROGRAM-ID. ICNRTE0M.
001100 AUTHOR. K. LOHMANN.
001200 INSTALLATION. INTERCONNECTIONS-BATCH.
001300 DATE-WRITTEN. 1994-02-09.
001400 DATE-COMPILED.
001500 SECURITY. NUR INTERNE VERWENDUNG.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2003-09-29
001900* Letzte Version   :: A.02.04
002000* Kurzbeschreibung :: Aufbau Streckennetz und Routensuche
002100* Auftrag          :: ICNSRCH-1 ICNSRCH-7
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*--------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*A.00.00|1994-02-09| kl  | Neuerstellung                         *ICN0001
002900*A.00.01|1994-03-02| kl  | Pruefung OPERATOR scharf(Gross/Klein) *ICN0004
003000*A.01.00|1994-06-14| hw  | Umstiegssuche 1 Zwischenlandg         *ICN0007
003100*A.01.01|1995-02-10| kl  | Doppelte Routen beim Einlesen verworf.*ICN0011
003200*A.01.02|1995-08-29| mb  | Tracemeldung Streckennetz erweitert   *ICN0019
003300*A.01.03|1996-05-06| kl  | Max. Routentabelle auf 4000 erhoeht   *ICN0026
003400*A.01.04|1997-01-23| st  | Abbruchcode 9999 vereinheitlicht      *ICN0033
003500*A.02.00|1997-10-02| hw  | Umstiegspaare Tab. auf 500 erhoeht    *ICN0040
003600*A.02.01|1998-11-20| hw  | Jahr-2000 Taugl. Datumsfelder         *ICNY2K1
003700*A.02.02|1999-06-08| kl  | Test Jahrtausendwechsel abgeschlossen *ICNY2K9
003800*A.02.03|2001-03-14| rg  | Sourcesafe-Eintraege bereinigt        *ICN0051
003900*A.02.04|2003-09-29| mb  | Tote SEARCH-Eintraege entfernt        *ICN0057
004000*--------------------------------------------------------------*
004100*
004200* Programmbeschreibung
004300* --------------------
004400*
004500* Liest die ROUTES-FILE vollstaendig ein und haelt sie als Tabelle
004600* im Speicher (das "Streckennetz"). Liefert dem Aufrufer ICNDRV0O
004700* je Suchauftrag die Direktroute (falls vorhanden) und alle
004800* Umstiegspaare mit genau einer Zwischenlandung zurueck.
004900*
005000* Aufruf: CALL "ICNRTE0M" USING LINK-REC (siehe LINKAGE SECTION)
005100*
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     SWITCH-15 IS ANZEIGE-VERSION
005800         ON STATUS IS SHOW-VERSION
005900     CLASS ALPHNUM IS "0123456789"
006000                      "abcdefghijklmnopqrstuvwxyz"
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ROUTES-FILE  ASSIGN TO "ROUTES"
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FILE-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  ROUTES-FILE
007200     LABEL RECORD STANDARD.
007300 01  ROUTES-SATZ                 PIC X(80).
007400
007500 WORKING-STORAGE SECTION.
007600*--------------------------------------------------------------*
007700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
007800*--------------------------------------------------------------*
007900 01          COMP-FELDER.
008000     05      C4-I1               PIC S9(04) COMP.
008100     05      C4-I2               PIC S9(04) COMP.
008200     05      FILLER              PIC X(02).
008300
008400*--------------------------------------------------------------*
008500* Felder mit konstantem Inhalt: Praefix K
008600*--------------------------------------------------------------*
008700 01          KONSTANTE-FELDER.
008800     05      K-MODUL             PIC X(08)   VALUE "ICNRTE0M".
008900     05      K-OPERATOR-RYANAIR  PIC X(10)   VALUE "RYANAIR".
009000     05      FILLER              PIC X(02).
009100
009200 COPY ICNSWCC.
009300 COPY ICNROUTC.
009400
009500*--------------------------------------------------------------*
009600* weitere Arbeitsfelder
009700*--------------------------------------------------------------*
009800 01          WORK-FELDER.
009900     05      W-AIRPORT-FROM      PIC X(03).
010000     05      W-AIRPORT-TO        PIC X(03).
010100     05      W-MITTEL-APT        PIC X(03).
010200     05      FILLER              PIC X(02).
010300
010400**          ---> Sammelschluessel Herkunft+Ziel, fuer Tracemeldung
010500**          ---> bei vollen Tabellen, Praefix WP
010600 01          W-ROUTE-PAIR.
010700     05      WP-FROM             PIC X(03).
010800     05      WP-TO               PIC X(03).
010900 01          W-ROUTE-PAIR-N      REDEFINES W-ROUTE-PAIR.
011000     05      WP-KEY6             PIC X(06).
011100
011200 LINKAGE SECTION.
011300*--------------------------------------------------------------*
011400* Uebergabe aus Hauptprogramm ICNDRV0O
011500*--------------------------------------------------------------*
011600 01     LINK-REC.
011700    05  LINK-HDR.
011800     10 LINK-RC                  PIC S9(04) COMP.
011900*       0    = OK
012000*       100  = keine Route gefunden (R7, NO-ROUTES-FOUND)
012100*       9999 = Programmabbruch - Hauptprogramm muss reagieren
012200     10 FILLER                   PIC X(02).
012300    05  LINK-REQUEST.
012400     10 LINK-REQ-DEP-APT         PIC X(03).
012500     10 LINK-REQ-ARR-APT         PIC X(03).
012600     10 FILLER                  PIC X(02).
012700    05  LINK-RESULT.
012800     10 LINK-DIRECT-FOUND        PIC X(01).
012900          88 LINK-DIRECT-ROUTE-EXISTS        VALUE "Y".
013000     10 LINK-DIRECT-FROM         PIC X(03).
013100     10 LINK-DIRECT-TO           PIC X(03).
013200     10 LINK-ONE-STOP-COUNT      PIC S9(04) COMP.
013300     10 LINK-ONE-STOP-PAIR       OCCURS 500 TIMES.
013400        15 LINK-OS-LEG1-FROM     PIC X(03).
013500        15 LINK-OS-LEG1-TO       PIC X(03).
013600        15 LINK-OS-LEG2-FROM     PIC X(03).
013700        15 LINK-OS-LEG2-TO       PIC X(03).
013800     10 FILLER                  PIC X(02).
013900
014000 PROCEDURE DIVISION USING LINK-REC.
014100******************************************************************
014200* Steuerungs-Section
014300******************************************************************
014400 A100-STEUERUNG SECTION.
014500 A100-00.
014600     IF  SHOW-VERSION
014700         DISPLAY K-MODUL " Streckennetz/Routensuche"
014800         EXIT PROGRAM
014900     END-IF
015000
015100     MOVE ZERO             TO LINK-RC
015200
015300     PERFORM B000-VORLAUF
015400     IF PRG-ABBRUCH
015500        MOVE 9999          TO LINK-RC
015600     ELSE
015700        PERFORM B100-VERARBEITUNG
015800     END-IF
015900
016000     PERFORM B090-ENDE
016100     EXIT PROGRAM
016200     .
016300 A100-99.
016400     EXIT.
016500
016600******************************************************************
016700* Vorlauf: ROUTES-FILE oeffnen und komplett einlesen
016800******************************************************************
016900 B000-VORLAUF SECTION.
017000 B000-00.
017100     MOVE ZERO              TO RT-ROUTE-COUNT
017200     MOVE SPACES            TO FILE-STATUS
017300     OPEN INPUT ROUTES-FILE
017400     IF NOT FILE-OK
017500        DISPLAY K-MODUL " OPEN ROUTES-FILE Fehler: " FILE-STATUS
017600        SET PRG-ABBRUCH TO TRUE
017700        EXIT SECTION
017800     END-IF
017900
018000     PERFORM C100-READ-ROUTES THRU C100-EXIT
018100     .
018200 B000-99.
018300     EXIT.
018400
018500******************************************************************
018600* Ende: ROUTES-FILE schliessen
018700******************************************************************
018800 B090-ENDE SECTION.
018900 B090-00.
019000     IF FILE-OK OR FILE-EOF
019100        CLOSE ROUTES-FILE
019200     END-IF
019300     .
019400 B090-99.
019500     EXIT.
019600
019700******************************************************************
019800* Verarbeitung: Direktroute und Umstiegspaare suchen
019900******************************************************************
020000 B100-VERARBEITUNG SECTION.
020100 B100-00.
020200     MOVE LINK-REQ-DEP-APT  TO W-AIRPORT-FROM
020300     MOVE LINK-REQ-ARR-APT  TO W-AIRPORT-TO
020400
020500     MOVE "N"               TO LINK-DIRECT-FOUND
020600     MOVE SPACES            TO LINK-DIRECT-FROM LINK-DIRECT-TO
020700     MOVE ZERO              TO LINK-ONE-STOP-COUNT
020800
020900     PERFORM D100-FIND-DIRECT-ROUTE THRU D100-EXIT
021000     PERFORM D200-FIND-ONE-STOP-ROUTES THRU D200-EXIT
021100
021200     IF LINK-DIRECT-ROUTE-EXISTS
021300        CONTINUE
021400     ELSE
021500        IF LINK-ONE-STOP-COUNT = ZERO
021600*          R7: weder Direktroute noch Umstiegspaar gefunden
021700           MOVE 100          TO LINK-RC
021800        END-IF
021900     END-IF
022000     .
022100 B100-99.
022200     EXIT.
022300
022400******************************************************************
022500* Einlesen ROUTES-FILE, je Satz Eintrag pruefen (R1) und in die
022600* Tabelle des Streckennetzes uebernehmen
022700******************************************************************
022800 C100-READ-ROUTES.
022900     READ ROUTES-FILE INTO RT-ROUTE-REC
023000          AT END
023100          GO TO C100-EXIT
023200     END-READ
023300     PERFORM C200-BUILD-ROUTE-TABLE THRU C200-EXIT
023400     GO TO C100-READ-ROUTES.
023500 C100-EXIT.
023600     EXIT.
023700
023800******************************************************************
023900* R1: nur reine Ryanair-Routen ohne Umsteige-Kennung in die
024000* Tabelle aufnehmen (CONNECTING-AIRPORT leer, OPERATOR = RYANAIR)
024100******************************************************************
024200 C200-BUILD-ROUTE-TABLE.
024300     IF RT-CONNECTING-APT NOT = SPACES
024400        GO TO C200-EXIT
024500     END-IF
024600     IF RT-OPERATOR NOT = K-OPERATOR-RYANAIR
024700        DISPLAY K-MODUL " Fremd-Operator verworfen: " RK-FROM-TO
024800        GO TO C200-EXIT
024900     END-IF
025000     IF RT-ROUTE-COUNT >= MAX-ROUTE-ENTRIES
025100        MOVE RT-AIRPORT-FROM   TO WP-FROM
025200        MOVE RT-AIRPORT-TO     TO WP-TO
025300        DISPLAY K-MODUL " Streckentabelle voll - verworfen: "
025400                WP-KEY6
025500        GO TO C200-EXIT
025600     END-IF
025700
025800     ADD 1                           TO RT-ROUTE-COUNT
025900     MOVE RT-AIRPORT-FROM   TO RT-E-AIRPORT-FROM(RT-ROUTE-COUNT)
026000     MOVE RT-AIRPORT-TO     TO RT-E-AIRPORT-TO(RT-ROUTE-COUNT)
026100     MOVE RT-OPERATOR       TO RT-E-OPERATOR(RT-ROUTE-COUNT)
026200     MOVE RT-CONNECTING-APT TO RT-E-CONNECTING-APT(RT-ROUTE-COUNT)
026300     MOVE "Y"               TO RT-E-ELIGIBLE(RT-ROUTE-COUNT).
026400 C200-EXIT.
026500     EXIT.
026600
026700******************************************************************
026800* Direktroute: Eintrag AIRPORT-FROM=Abflug, AIRPORT-TO=Ziel
026900******************************************************************
027000 D100-FIND-DIRECT-ROUTE.
027100     MOVE ZERO TO C4-I1
027200     PERFORM D110-SCAN-DIRECT THRU D110-EXIT
027300          UNTIL C4-I1 >= RT-ROUTE-COUNT
027400             OR LINK-DIRECT-ROUTE-EXISTS.
027500 D100-EXIT.
027600     EXIT.
027700
027800 D110-SCAN-DIRECT.
027900     ADD 1 TO C4-I1
028000     IF RT-E-AIRPORT-FROM(C4-I1) = W-AIRPORT-FROM
028100     AND RT-E-AIRPORT-TO(C4-I1)   = W-AIRPORT-TO
028200        MOVE "Y"            TO LINK-DIRECT-FOUND
028300        MOVE W-AIRPORT-FROM TO LINK-DIRECT-FROM
028400        MOVE W-AIRPORT-TO   TO LINK-DIRECT-TO
028500     END-IF.
028600 D110-EXIT.
028700     EXIT.
028800
028900******************************************************************
029000* Umstiegssuche: fuer jede Route R1 ab Abflughafen zu einem
029100* Flughafen M pruefen, ob eine Route R2 von M zum Zielflughafen
029200* existiert (genau ein Zwischenstopp, kein voller Graphsuchlauf)
029300******************************************************************
029400 D200-FIND-ONE-STOP-ROUTES.
029500     MOVE ZERO TO C4-I1
029600     PERFORM D210-SCAN-LEG1 THRU D210-EXIT
029700          UNTIL C4-I1 >= RT-ROUTE-COUNT.
029800 D200-EXIT.
029900     EXIT.
030000
030100 D210-SCAN-LEG1.
030200     ADD 1 TO C4-I1
030300     IF RT-E-AIRPORT-FROM(C4-I1) NOT = W-AIRPORT-FROM
030400        GO TO D210-EXIT
030500     END-IF
030600     MOVE RT-E-AIRPORT-TO(C4-I1) TO W-MITTEL-APT
030700     IF W-MITTEL-APT = W-AIRPORT-TO
030800*       waere eine Direktroute, kein Umstieg
030900        GO TO D210-EXIT
031000     END-IF
031100
031200     MOVE ZERO TO C4-I2
031300     PERFORM D220-SCAN-LEG2 THRU D220-EXIT
031400          UNTIL C4-I2 >= RT-ROUTE-COUNT.
031500 D210-EXIT.
031600     EXIT.
031700
031800 D220-SCAN-LEG2.
031900     ADD 1 TO C4-I2
032000     IF RT-E-AIRPORT-FROM(C4-I2) NOT = W-MITTEL-APT
032100        GO TO D220-EXIT
032200     END-IF
032300     IF RT-E-AIRPORT-TO(C4-I2) NOT = W-AIRPORT-TO
032400        GO TO D220-EXIT
032500     END-IF
032600     IF LINK-ONE-STOP-COUNT >= MAX-ONE-STOP-PAIRS
032700        DISPLAY K-MODUL " Umstiegstabelle voll - Paar verworfen"
032800        GO TO D220-EXIT
032900     END-IF
033000
033100     ADD 1 TO LINK-ONE-STOP-COUNT
033200     MOVE W-AIRPORT-FROM
033300                TO LINK-OS-LEG1-FROM(LINK-ONE-STOP-COUNT)
033400     MOVE W-MITTEL-APT
033500                TO LINK-OS-LEG1-TO(LINK-ONE-STOP-COUNT)
033600     MOVE W-MITTEL-APT
033700                TO LINK-OS-LEG2-FROM(LINK-ONE-STOP-COUNT)
033800     MOVE W-AIRPORT-TO
033900                TO LINK-OS-LEG2-TO(LINK-ONE-STOP-COUNT).
034000 D220-EXIT.
034100     EXIT.
