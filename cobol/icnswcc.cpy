000100*--------------------------------------------------------------*
000200* ICNSWCC     -- Schalter fuer Interconnections-Suche
000300* Letzte Aenderung :: 1994-02-09 | kl | ICNSRCH-1 Neuerstellung
000400*--------------------------------------------------------------*
000500 01          SCHALTER.
000600     05      FILE-STATUS         PIC X(02).
000700          88 FILE-OK                         VALUE "00".
000800          88 FILE-NOK                        VALUE "01" THRU "99".
000900          88 FILE-EOF-STATUS                 VALUE "10".
001000     05      REC-STAT REDEFINES  FILE-STATUS.
001100        10   FILE-STATUS1        PIC X.
001200          88 FILE-EOF                        VALUE "1".
001300          88 FILE-INVALID                    VALUE "2".
001400          88 FILE-PERMERR                    VALUE "3".
001500          88 FILE-LOGICERR                   VALUE "4".
001600          88 FILE-NONAME                     VALUE "5" THRU "8".
001700          88 FILE-IMPLERR                    VALUE "9".
001800        10                       PIC X.
001900
002000     05      PRG-STATUS          PIC 9       VALUE ZERO.
002100          88 PRG-OK                          VALUE ZERO.
002200          88 PRG-NOK                         VALUE 1 THRU 9.
002300          88 PRG-ABBRUCH                     VALUE 1 THRU 9.
002400
002500**          ---> Pruefergebnisse R4/R7/R8 (siehe ICNSRCH-1)
002600     05      REQ-CHECK-FLAG      PIC 9       VALUE ZERO.
002700          88 DEPARTURE-AFTER-ARRIVAL         VALUE 1.
002800
002900     05      ROUTE-CHECK-FLAG    PIC 9       VALUE ZERO.
003000          88 NO-ROUTES-FOUND                 VALUE 1.
003100
003200     05      FLIGHT-CHECK-FLAG   PIC 9       VALUE ZERO.
003300          88 NO-FLIGHTS-FOUND                VALUE 1.
003400
003500     05      FILLER              PIC X(12)   VALUE SPACES.
