000100*--------------------------------------------------------------*
000200* ICNITNC     -- Reiseplan (Itinerary) Tabelle, Report und Summen
000300* Letzte Aenderung :: 1994-02-09 | kl | ICNSRCH-1 Neuerstellung
000400* Letzte Aenderung :: 1994-06-14 | hw | ICNSRCH-7 Endsummenzeile
000500*--------------------------------------------------------------*
000600**          ---> Tabelle: gefundene Reiseplaene, Praefix IT
000700 01          IT-ITINERARY-TABLE.
000800     05      IT-ITINERARY-COUNT  PIC S9(05) COMP VALUE ZERO.
000900     05      IT-ITINERARY-ENTRY  OCCURS 20000 TIMES.
001000        10   IT-E-STOPS          PIC 9(01).
001100          88 IT-E-DIRECT                     VALUE 0.
001200          88 IT-E-ONE-STOP                   VALUE 1.
001300        10   IT-E-LEG1-FROM      PIC X(03).
001400        10   IT-E-LEG1-TO        PIC X(03).
001500        10   IT-E-LEG1-DEP-DTM   PIC 9(12).
001600        10   IT-E-LEG1-ARR-DTM   PIC 9(12).
001700        10   IT-E-LEG2-FROM      PIC X(03).
001800        10   IT-E-LEG2-TO        PIC X(03).
001900        10   IT-E-LEG2-DEP-DTM   PIC 9(12).
002000        10   IT-E-LEG2-ARR-DTM   PIC 9(12).
002100        10   FILLER              PIC X(06).
002200 01          MAX-ITINERARY-ENTRIES PIC S9(05) COMP VALUE 20000.
002300
002400**          ---> Zaehler fuer Endsummenzeile, Praefix IC
002500 01          IT-SUMMARY-COUNTERS.
002600     05      IC-DIRECT-COUNT     PIC S9(05) COMP VALUE ZERO.
002700     05      IC-ONE-STOP-COUNT   PIC S9(05) COMP VALUE ZERO.
002800     05      IC-TOTAL-COUNT      PIC S9(05) COMP VALUE ZERO.
002900     05      FILLER              PIC X(06).
003000
003100**          ---> Druckzeile ITINERARY-REPORT, je Zeile 1 Flugleg
003200 01          IT-REPORT-LINE.
003300     05      IR-STOPS            PIC 9(01).
003400     05      IR-FILL1            PIC X(01)       VALUE SPACE.
003500     05      IR-LEG-SEQ          PIC 9(01).
003600     05      IR-FILL2            PIC X(01)       VALUE SPACE.
003700     05      IR-DEP-AIRPORT      PIC X(03).
003800     05      IR-FILL3            PIC X(01)       VALUE SPACE.
003900     05      IR-ARR-AIRPORT      PIC X(03).
004000     05      IR-FILL4            PIC X(01)       VALUE SPACE.
004100     05      IR-DEP-DATETIME     PIC 9(12).
004200     05      IR-FILL5            PIC X(01)       VALUE SPACE.
004300     05      IR-ARR-DATETIME     PIC 9(12).
004400     05      FILLER              PIC X(43)       VALUE SPACES.
004500
004600**          ---> Druckzeile Endsumme, alternative Sicht, Pfx IS
004700 01          IT-SUMMARY-LINE.
004800     05      IS-LITERAL          PIC X(20)
004900                 VALUE "DIRECT/ONESTOP/TOTAL".
005000     05      IS-FILL1            PIC X(01)       VALUE SPACE.
005100     05      IS-DIRECT-COUNT     PIC ZZZZ9.
005200     05      IS-FILL2            PIC X(01)       VALUE SPACE.
005300     05      IS-ONE-STOP-COUNT   PIC ZZZZ9.
005400     05      IS-FILL3            PIC X(01)       VALUE SPACE.
005500     05      IS-TOTAL-COUNT      PIC ZZZZ9.
005600     05      FILLER              PIC X(42)       VALUE SPACES.
