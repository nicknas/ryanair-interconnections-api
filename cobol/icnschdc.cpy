000100*--------------------------------------------------------------*
000200* ICNSCHDC    -- Flugplan (Schedules) Satzbild und Tabelle
000300* Letzte Aenderung :: 1994-02-09 | kl | ICNSRCH-1 Neuerstellung
000400* Letzte Aenderung :: 1994-05-03 | hw | ICNSRCH-5 Umstiegstabelle
000500*--------------------------------------------------------------*
000600**          ---> FD-Satzbild SCHEDULES-FILE, ein Satz je
000700**          ---> Route+Jahr+Monat+Tag+Flug, Praefix SD
000800 01          SD-SCHEDULE-REC.
000900     05      SD-AIRPORT-FROM     PIC X(03).
001000     05      SD-AIRPORT-TO       PIC X(03).
001100     05      SD-YEAR             PIC 9(04).
001200     05      SD-MONTH            PIC 9(02).
001300     05      SD-DAY-NUMBER       PIC 9(02).
001400     05      SD-FLIGHT-NUMBER    PIC X(08).
001500     05      SD-DEPARTURE-TIME   PIC 9(04).
001600     05      SD-ARRIVAL-TIME     PIC 9(04).
001700     05      FILLER              PIC X(50).
001800
001900**          ---> Zerlegung Abflugzeit HHMI, Praefix DZ
002000 01          SD-DEP-TIME-X       REDEFINES SD-DEPARTURE-TIME.
002100     05      DZ-HH               PIC 9(02).
002200     05      DZ-MI               PIC 9(02).
002300
002400**          ---> Zerlegung Ankunftszeit HHMI, Praefix AZ
002500 01          SD-ARR-TIME-X       REDEFINES SD-ARRIVAL-TIME.
002600     05      AZ-HH               PIC 9(02).
002700     05      AZ-MI               PIC 9(02).
002800
002900**          ---> Tabelle: kompletter Flugplan im Speicher, Pfx SD
003000 01          SD-SCHEDULE-TABLE.
003100     05      SD-SCHEDULE-COUNT   PIC S9(05) COMP VALUE ZERO.
003200     05      SD-SCHEDULE-ENTRY   OCCURS 60000 TIMES.
003300        10   SD-E-AIRPORT-FROM   PIC X(03).
003400        10   SD-E-AIRPORT-TO     PIC X(03).
003500        10   SD-E-YEAR           PIC 9(04).
003600        10   SD-E-MONTH          PIC 9(02).
003700        10   SD-E-DAY-NUMBER     PIC 9(02).
003800        10   SD-E-FLIGHT-NUMBER  PIC X(08).
003900        10   SD-E-DEPARTURE-TIME PIC 9(04).
004000        10   SD-E-ARRIVAL-TIME   PIC 9(04).
004100        10   FILLER              PIC X(04).
004200 01          MAX-SCHEDULE-ENTRIES PIC S9(05) COMP VALUE 60000.
