000100*--------------------------------------------------------------*
000200* ICNROUTC    -- Streckennetz (Routes) und Ergebnis Routensuche
000300* Letzte Aenderung :: 1994-02-09 | kl | ICNSRCH-1 Neuerstellung
000400* Letzte Aenderung :: 1994-06-14 | hw | ICNSRCH-7 2. Umlaufpruef.
000500*--------------------------------------------------------------*
000600**          ---> Arbeitsbild ein ROUTES-FILE-Satz, Praefix RT
000700**          ---> (FD-Puffer ROUTES-SATZ wird hierher entpackt)
000800 01          RT-ROUTE-REC.
000900     05      RT-AIRPORT-FROM     PIC X(03).
001000     05      RT-AIRPORT-TO       PIC X(03).
001100     05      RT-CONNECTING-APT   PIC X(03).
001200     05      RT-NEW-ROUTE-FLAG   PIC X(01).
001300          88 RT-NEW-ROUTE                    VALUE "Y".
001400     05      RT-SEASONAL-FLAG    PIC X(01).
001500          88 RT-SEASONAL-ROUTE                VALUE "Y".
001600     05      RT-OPERATOR         PIC X(10).
001700     05      RT-ROUTE-GROUP      PIC X(10).
001800     05      FILLER              PIC X(49).
001900
002000**          ---> Satzschluessel Herkunft+Ziel ueber ROUTE-REC
002100**          ---> fuer Tracemeldung bei Satzverwurf, Praefix RK
002200 01          RT-ROUTE-KEY-X      REDEFINES RT-ROUTE-REC.
002300     05      RK-FROM-TO          PIC X(06).
002400     05      FILLER              PIC X(74).
002500
002600**          ---> Tabelle: alle zulaessigen Routen (Graph), Pfx RT
002700 01          RT-ROUTE-TABLE.
002800     05      RT-ROUTE-COUNT      PIC S9(04) COMP VALUE ZERO.
002900     05      RT-ROUTE-ENTRY      OCCURS 4000 TIMES.
003000        10   RT-E-AIRPORT-FROM   PIC X(03).
003100        10   RT-E-AIRPORT-TO     PIC X(03).
003200        10   RT-E-OPERATOR       PIC X(10).
003300        10   RT-E-CONNECTING-APT PIC X(03).
003400          88 RT-E-NO-CONNECT                VALUE SPACES.
003500        10   RT-E-ELIGIBLE       PIC X(01).
003600          88 RT-ELIGIBLE-ROUTE                VALUE "Y".
003700        10   FILLER              PIC X(08).
003800 01          MAX-ROUTE-ENTRIES   PIC S9(04) COMP VALUE 4000.
003900
004000**          ---> Maximale Anzahl Umstiegspaare je Suche
004100 01          MAX-ONE-STOP-PAIRS  PIC S9(04) COMP VALUE 500.
004200**          ---> Ergebnis Routensuche geht ueber LINK-REC (Modul
004300**          ---> ICNRTE0M und Aufrufer ICNDRV0O), dort je Programm
004400**          ---> lokal gefuehrt (Schema wie SSFANO0M).
