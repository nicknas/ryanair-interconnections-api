000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200?NOLMAP, SYMBOLS, INSPECT
000300?SAVE ALL
000400?SAVEABEND
000500?LINES 66
000600?CHECK 3
000700
000800 IDENTIFICATION DIVISION.
000900
001000 PROGRAM-ID. ICNSCH0M.
001100 AUTHOR. H. WEGENER.
001200 INSTALLATION. INTERCONNECTIONS-BATCH.
001300 DATE-WRITTEN. 1994-03-15.
001400 DATE-COMPILED.
001500 SECURITY. NUR INTERNE VERWENDUNG.
001600
001700*****************************************************************
001800* Letzte Aenderung :: 2004-02-11
001900* Letzte Version   :: B.02.05
002000* Kurzbeschreibung :: Flugplansuche und Aufbau der Reiseplaene
002100* Auftrag          :: ICNSRCH-1 ICNSRCH-5 ICNSRCH-6
002200*
002300* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002400*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002500*--------------------------------------------------------------*
002600* Vers. | Datum    | von | Kommentar                             *
002700*-------|----------|-----|---------------------------------------*
002800*B.00.00|1994-03-15| hw  | Neuerstellung                         *ICN0002
002900*B.00.01|1994-04-28| hw  | Zeitfenster Direktflug (R2)           *ICN0003
003000*B.01.00|1994-05-03| hw  | Kreuzprodukt Umstiegsflugplan (R3)    *ICN0005
003100*B.01.01|1995-01-19| kl  | Monatsschritt-Verfahren abgesichert   *ICN0012
003200*B.01.02|1995-07-11| mb  | Tracemeldung Flugplansuche erweitert  *ICN0018
003300*B.01.03|1996-03-08| hw  | Tabelle Reiseplaene auf 20000 erhoeht *ICN0024
003400*B.01.04|1996-12-02| st  | Pruefung leere Schedules-Datei        *ICN0030
003500*B.02.00|1997-06-17| kl  | Verbindungszeit-Berechnung (R3) korr. *ICN0036
003600*B.02.01|1998-11-20| hw  | Jahr-2000 Tauglichkeit Datumsfelder   *ICNY2K2
003700*B.02.02|1999-06-08| kl  | Test Jahrtausendwechsel abgeschlossen *ICNY2K9
003800*B.02.03|2001-03-14| rg  | Sourcesafe-Eintraege bereinigt        *ICN0051
003900*B.02.04|2003-09-29| mb  | Ausgabereihenfolge Direkt/Umstieg getr*ICN0057
004000*B.02.05|2004-02-11| kl  | C4-Y ueber Jahreswechsel falsch - korr*ICN0063
004100*--------------------------------------------------------------*
004200*
004300* Programmbeschreibung
004400* --------------------
004500*
004600* Liest die SCHEDULES-FILE vollstaendig ein (Flugplan je Strecke
004700* und Monat). Erhaelt von ICNDRV0O ueber LINK-REC die Direktroute
004800* und die Umstiegspaare (Ergebnis ICNRTE0M) sowie den gewuenschten
004900* Zeitraum. Baut je Kalendermonat im Zeitraum (Monatsschritt-
005000* Verfahren, siehe C100) die konkreten Reiseplaene (Direktflug und
005100* Umstiegsflug) und legt sie in die Tabelle IT-ITINERARY-TABLE.
005200*
005300* Aufruf: CALL "ICNSCH0M" USING LINK-REC, IT-ITINERARY-TABLE,
005400*                                IT-SUMMARY-COUNTERS
005500*
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     SWITCH-15 IS ANZEIGE-VERSION
006200         ON STATUS IS SHOW-VERSION
006300     CLASS ALPHNUM IS "0123456789"
006400                      "abcdefghijklmnopqrstuvwxyz"
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SCHEDULES-FILE ASSIGN TO "SCHEDUL"
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS  IS FILE-STATUS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SCHEDULES-FILE
007600     LABEL RECORD STANDARD.
007700 01  SCHEDULES-SATZ              PIC X(80).
007800
007900 WORKING-STORAGE SECTION.
008000*--------------------------------------------------------------*
008100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008200*--------------------------------------------------------------*
008300 01          COMP-FELDER.
008400     05      C4-Y                PIC S9(04) COMP.
008500     05      C4-M                PIC S9(04) COMP.
008600     05      C4-I                PIC S9(04) COMP.
008700     05      C4-J                PIC S9(04) COMP.
008800     05      C4-S1                PIC S9(05) COMP.
008900     05      C4-S2                PIC S9(05) COMP.
009000     05      C4-PAIR             PIC S9(04) COMP.
009100     05      C4-CONNECT-HRS      PIC S9(04) COMP.
009200     05      C4-TIME-HH          PIC S9(04) COMP.
009300     05      FILLER              PIC X(02).
009400
009500 01          COMP9-FELDER.
009600     05      C9-TOT-MONTHS       PIC S9(09) COMP.
009700     05      C9-CONNECT-MIN      PIC S9(09) COMP.
009800     05      FILLER              PIC X(04).
009900
010000*--------------------------------------------------------------*
010100* Felder mit konstantem Inhalt: Praefix K
010200*--------------------------------------------------------------*
010300 01          KONSTANTE-FELDER.
010400     05      K-MODUL             PIC X(08)   VALUE "ICNSCH0M".
010500     05      FILLER              PIC X(04).
010600
010700 COPY ICNSWCC.
010800 COPY ICNREQC.
010900 COPY ICNSCHDC.
011000
011100*--------------------------------------------------------------*
011200* weitere Arbeitsfelder: laufender Kalendermonat, Praefix WC
011300*--------------------------------------------------------------*
011400 01          WORK-FELDER.
011500     05      WC-YEAR             PIC S9(04) COMP.
011600     05      WC-MONTH            PIC S9(02) COMP.
011700     05      FILLER              PIC X(02).
011800
011900**          ---> Datumsaufbau fuer eine Flugleg, Praefix WL
012000 01          WL-LEG-FELDER.
012100     05      WL-DEP-DTM          PIC 9(12).
012200     05      WL-ARR-DTM          PIC 9(12).
012300     05      WL-LEG1-ARR-DAY     PIC S9(04) COMP.
012400     05      WL-LEG1-ARR-MIN     PIC S9(05) COMP.
012500     05      WL-LEG2-DEP-DAY     PIC S9(04) COMP.
012600     05      WL-LEG2-DEP-MIN     PIC S9(05) COMP.
012700     05      FILLER              PIC X(04).
012800
012900**          ---> Zwischenspeicher Leg1 waehrend Umstiegssuche
013000 01          WL-LEG1-SICHERUNG.
013100     05      WL-LEG1-DEP-DTM     PIC 9(12).
013200     05      WL-LEG1-ARR-DTM     PIC 9(12).
013300     05      FILLER              PIC X(04).
013400
013500**          ---> Kapazitaetsgrenze Reiseplantabelle (ICNITNC-Feld
013600**          ---> im LINKAGE-Teil ohne VALUE wirksam, daher
013700**          ---> hier als eigene Konstante gefuehrt)
013800 01          MAX-IT-ENTRIES-WS   PIC S9(05) COMP VALUE 20000.
013900
014000 LINKAGE SECTION.
014100*--------------------------------------------------------------*
014200* Uebergabe aus Hauptprogramm ICNDRV0O
014300*--------------------------------------------------------------*
014400 01     LINK-REC.
014500    05  LINK-HDR.
014600     10 LINK-RC                  PIC S9(04) COMP.
014700*       0    = OK
014800*       100  = keine Flugverbindung gefunden (R8,NO-FLIGHTS-FOUND)
014900*       9999 = Programmabbruch - Hauptprogramm muss reagieren
015000     10 FILLER                   PIC X(02).
015100    05  LINK-REQUEST.
015200     10 LINK-REQ-DEP-DTM         PIC 9(12).
015300     10 LINK-REQ-ARR-DTM         PIC 9(12).
015400     10 FILLER                  PIC X(02).
015500    05  LINK-ROUTE-RESULT.
015600     10 LINK-DIRECT-FOUND        PIC X(01).
015700          88 LINK-DIRECT-ROUTE-EXISTS        VALUE "Y".
015800     10 LINK-DIRECT-FROM         PIC X(03).
015900     10 LINK-DIRECT-TO           PIC X(03).
016000     10 LINK-ONE-STOP-COUNT      PIC S9(04) COMP.
016100     10 LINK-ONE-STOP-PAIR       OCCURS 500 TIMES.
016200        15 LINK-OS-LEG1-FROM     PIC X(03).
016300        15 LINK-OS-LEG1-TO       PIC X(03).
016400        15 LINK-OS-LEG2-FROM     PIC X(03).
016500        15 LINK-OS-LEG2-TO       PIC X(03).
016600     10 FILLER                  PIC X(02).
016700
016800 COPY ICNITNC.
016900
017000 PROCEDURE DIVISION USING LINK-REC, IT-ITINERARY-TABLE,
017100                          IT-SUMMARY-COUNTERS.
017200******************************************************************
017300* Steuerungs-Section
017400******************************************************************
017500 A100-STEUERUNG SECTION.
017600 A100-00.
017700     IF  SHOW-VERSION
017800         DISPLAY K-MODUL " Flugplansuche/Reiseplanaufbau"
017900         EXIT PROGRAM
018000     END-IF
018100
018200     MOVE ZERO             TO LINK-RC
018300
018400     PERFORM B000-VORLAUF
018500     IF PRG-ABBRUCH
018600        MOVE 9999          TO LINK-RC
018700     ELSE
018800        PERFORM B100-VERARBEITUNG
018900        IF IT-ITINERARY-COUNT = ZERO
019000*          R8: kein einziger Reiseplan im Zeitfenster gefunden
019100           MOVE 100        TO LINK-RC
019200        END-IF
019300     END-IF
019400
019500     PERFORM B090-ENDE
019600     EXIT PROGRAM
019700     .
019800 A100-99.
019900     EXIT.
020000
020100******************************************************************
020200* Vorlauf: SCHEDULES-FILE oeffnen und komplett einlesen
020300******************************************************************
020400 B000-VORLAUF SECTION.
020500 B000-00.
020600     MOVE ZERO              TO SD-SCHEDULE-COUNT
020700     MOVE ZERO              TO IT-ITINERARY-COUNT
020800     MOVE ZERO              TO IC-DIRECT-COUNT IC-ONE-STOP-COUNT
020900                                IC-TOTAL-COUNT
021000     MOVE SPACES            TO FILE-STATUS
021100     OPEN INPUT SCHEDULES-FILE
021200     IF NOT FILE-OK
021300        DISPLAY K-MODUL " OPEN SCHEDULES-FILE Fehler " FILE-STATUS
021400        SET PRG-ABBRUCH TO TRUE
021500        EXIT SECTION
021600     END-IF
021700
021800     PERFORM C010-READ-SCHEDULES THRU C010-EXIT
021900     .
022000 B000-99.
022100     EXIT.
022200
022300******************************************************************
022400* Ende: SCHEDULES-FILE schliessen
022500******************************************************************
022600 B090-ENDE SECTION.
022700 B090-00.
022800     IF FILE-OK OR FILE-EOF
022900        CLOSE SCHEDULES-FILE
023000     END-IF
023100     .
023200 B090-99.
023300     EXIT.
023400
023500******************************************************************
023600* Verarbeitung: Monatsschritte ermitteln, dann zwei volle
023700* Durchlaeufe ueber den Zeitraum - zuerst alle Direktfluege,
023800* danach alle Umstiegsfluege (Unit 2, Schritte 1-4; Reihenfolge
023900* der Treffer in IT-ITINERARY-TABLE: erst Direkt, dann Umstieg)
024000******************************************************************
024100 B100-VERARBEITUNG SECTION.
024200 B100-00.
024300     MOVE LINK-REQ-DEP-DTM  TO SR-DEPARTURE-DTM
024400     MOVE LINK-REQ-ARR-DTM  TO SR-ARRIVAL-DTM
024500
024600     PERFORM C100-COMPUTE-SPAN THRU C100-EXIT
024700
024800     IF LINK-DIRECT-ROUTE-EXISTS
024900        PERFORM C110-DIRECT-PASS THRU C110-EXIT
025000     END-IF
025100
025200     PERFORM C130-ONE-STOP-PASS THRU C130-EXIT
025300     .
025400 B100-99.
025500     EXIT.
025600
025700******************************************************************
025800* Einlesen SCHEDULES-FILE in die Flugplantabelle
025900******************************************************************
026000 C010-READ-SCHEDULES.
026100     READ SCHEDULES-FILE INTO SD-SCHEDULE-REC
026200          AT END
026300          GO TO C010-EXIT
026400     END-READ
026500     IF SD-SCHEDULE-COUNT >= MAX-SCHEDULE-ENTRIES
026600        DISPLAY K-MODUL " Flugplantabelle voll - Satz verworfen"
026700        GO TO C010-READ-SCHEDULES
026800     END-IF
026900     ADD 1                          TO SD-SCHEDULE-COUNT
027000     MOVE SD-AIRPORT-FROM  TO SD-E-AIRPORT-FROM(SD-SCHEDULE-COUNT)
027100     MOVE SD-AIRPORT-TO    TO SD-E-AIRPORT-TO(SD-SCHEDULE-COUNT)
027200     MOVE SD-YEAR          TO SD-E-YEAR(SD-SCHEDULE-COUNT)
027300     MOVE SD-MONTH         TO SD-E-MONTH(SD-SCHEDULE-COUNT)
027400     MOVE SD-DAY-NUMBER    TO SD-E-DAY-NUMBER(SD-SCHEDULE-COUNT)
027500     MOVE SD-FLIGHT-NUMBER
027600                       TO SD-E-FLIGHT-NUMBER(SD-SCHEDULE-COUNT)
027700     MOVE SD-DEPARTURE-TIME
027800                       TO SD-E-DEPARTURE-TIME(SD-SCHEDULE-COUNT)
027900     MOVE SD-ARRIVAL-TIME  TO SD-E-ARRIVAL-TIME(SD-SCHEDULE-COUNT)
028000     GO TO C010-READ-SCHEDULES.
028100 C010-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500* R5: Monatsschritt-Verfahren aus dem Fachbereich - bewusst so
028600* spezifiziert, inklusive der bekannten Eigenart, dass bei
028700* Y >= 1 derselbe (Jahr,Monat)-Schritt M+1 mal durchlaufen wird.
028800* C4-Y/C4-M bestimmen die Aussenschleife/Innenschleife beider
028900* nachfolgender Durchlaeufe (Direktflug- und Umstiegspass).
029000******************************************************************
029100 C100-COMPUTE-SPAN.
029200     COMPUTE C9-TOT-MONTHS = ((SA-CCYY * 12) + SA-MM)
029300                           - ((SD-CCYY * 12) + SD-MM)
029400     IF SA-DD < SD-DD
029500        SUBTRACT 1 FROM C9-TOT-MONTHS
029600     END-IF
029700*    2004-02-11 kl ICN0063 - C4-Y normiert aus C9-TOT-MONTHS (war
029800*    Kalenderjahr-Differenz, bei Jahreswechsel falsch)
029900     COMPUTE C4-Y = C9-TOT-MONTHS / 12
030000     COMPUTE C4-M = C9-TOT-MONTHS - (12 * C4-Y)
030100     .
030200 C100-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* 1. Durchlauf ueber den gesamten Zeitraum: nur Direktfluege
030700******************************************************************
030800 C110-DIRECT-PASS.
030900     MOVE SD-CCYY           TO WC-YEAR
031000     MOVE SD-MM             TO WC-MONTH
031100
031200     MOVE ZERO              TO C4-I
031300     PERFORM C115-DIRECT-OUTER THRU C115-EXIT
031400          UNTIL C4-I > C4-Y
031500     .
031600 C110-EXIT.
031700     EXIT.
031800
031900 C115-DIRECT-OUTER.
032000     MOVE ZERO              TO C4-J
032100     PERFORM C120-DIRECT-INNER THRU C120-EXIT
032200          UNTIL C4-J > C4-M
032300     ADD 1                  TO WC-YEAR
032400     ADD 1                  TO C4-I
032500     .
032600 C115-EXIT.
032700     EXIT.
032800
032900 C120-DIRECT-INNER.
033000     PERFORM D200-EXPAND-DIRECT THRU D200-EXIT
033100     ADD 1                  TO WC-MONTH
033200     IF WC-MONTH > 12
033300        MOVE 1              TO WC-MONTH
033400        ADD 1               TO WC-YEAR
033500     END-IF
033600     ADD 1                  TO C4-J
033700     .
033800 C120-EXIT.
033900     EXIT.
034000
034100******************************************************************
034200* 2. Durchlauf ueber den gesamten Zeitraum: nur Umstiegsfluege
034300******************************************************************
034400 C130-ONE-STOP-PASS.
034500     MOVE SD-CCYY           TO WC-YEAR
034600     MOVE SD-MM             TO WC-MONTH
034700
034800     MOVE ZERO              TO C4-I
034900     PERFORM C135-ONE-STOP-OUTER THRU C135-EXIT
035000          UNTIL C4-I > C4-Y
035100     .
035200 C130-EXIT.
035300     EXIT.
035400
035500 C135-ONE-STOP-OUTER.
035600     MOVE ZERO              TO C4-J
035700     PERFORM C140-ONE-STOP-INNER THRU C140-EXIT
035800          UNTIL C4-J > C4-M
035900     ADD 1                  TO WC-YEAR
036000     ADD 1                  TO C4-I
036100     .
036200 C135-EXIT.
036300     EXIT.
036400
036500 C140-ONE-STOP-INNER.
036600     PERFORM D300-EXPAND-ONE-STOP THRU D300-EXIT
036700     ADD 1                  TO WC-MONTH
036800     IF WC-MONTH > 12
036900        MOVE 1              TO WC-MONTH
037000        ADD 1               TO WC-YEAR
037100     END-IF
037200     ADD 1                  TO C4-J
037300     .
037400 C140-EXIT.
037500     EXIT.
037600
037700******************************************************************
037800* Direktflug: alle Flugplansaetze der Direktroute im Monat
037900******************************************************************
038000 D200-EXPAND-DIRECT.
038100     MOVE ZERO               TO C4-S1
038200     PERFORM D210-SCAN-DIRECT THRU D210-EXIT
038300          UNTIL C4-S1 >= SD-SCHEDULE-COUNT
038400     .
038500 D200-EXIT.
038600     EXIT.
038700
038800 D210-SCAN-DIRECT.
038900     ADD 1 TO C4-S1
039000     IF SD-E-AIRPORT-FROM(C4-S1) NOT = LINK-DIRECT-FROM
039100        GO TO D210-EXIT
039200     END-IF
039300     IF SD-E-AIRPORT-TO(C4-S1) NOT = LINK-DIRECT-TO
039400        GO TO D210-EXIT
039500     END-IF
039600     IF SD-E-YEAR(C4-S1) NOT = WC-YEAR
039700     OR SD-E-MONTH(C4-S1) NOT = WC-MONTH
039800        GO TO D210-EXIT
039900     END-IF
040000
040100     PERFORM E100-BUILD-DIRECT-LEG THRU E100-EXIT
040200     .
040300 D210-EXIT.
040400     EXIT.
040500
040600******************************************************************
040700* R2/R6: Direktflug-Leg aufbauen und Zeitfenster pruefen
040800******************************************************************
040900 E100-BUILD-DIRECT-LEG.
041000     COMPUTE WL-DEP-DTM = (WC-YEAR * 100000000)
041100                        + (WC-MONTH * 1000000)
041200                        + (SD-E-DAY-NUMBER(C4-S1) * 10000)
041300                        + (SD-E-DEPARTURE-TIME(C4-S1))
041400     COMPUTE WL-ARR-DTM = (WC-YEAR * 100000000)
041500                        + (WC-MONTH * 1000000)
041600                        + (SD-E-DAY-NUMBER(C4-S1) * 10000)
041700                        + (SD-E-ARRIVAL-TIME(C4-S1))
041800
041900     IF WL-DEP-DTM >= LINK-REQ-DEP-DTM
042000     AND WL-ARR-DTM <= LINK-REQ-ARR-DTM
042100        PERFORM F100-ADD-DIRECT-ITINERARY THRU F100-EXIT
042200     END-IF
042300     .
042400 E100-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800* Umstiegsflug: Kreuzprodukt Leg1 x Leg2 je Umstiegspaar im Monat
042900******************************************************************
043000 D300-EXPAND-ONE-STOP.
043100     MOVE ZERO               TO C4-PAIR
043200     PERFORM D310-SCAN-PAIRS THRU D310-EXIT
043300          UNTIL C4-PAIR >= LINK-ONE-STOP-COUNT
043400     .
043500 D300-EXIT.
043600     EXIT.
043700
043800 D310-SCAN-PAIRS.
043900     ADD 1 TO C4-PAIR
044000     MOVE ZERO               TO C4-S1
044100     PERFORM D320-SCAN-LEG1 THRU D320-EXIT
044200          UNTIL C4-S1 >= SD-SCHEDULE-COUNT
044300     .
044400 D310-EXIT.
044500     EXIT.
044600
044700 D320-SCAN-LEG1.
044800     ADD 1 TO C4-S1
044900     IF SD-E-AIRPORT-FROM(C4-S1) NOT = LINK-OS-LEG1-FROM(C4-PAIR)
045000        GO TO D320-EXIT
045100     END-IF
045200     IF SD-E-AIRPORT-TO(C4-S1) NOT = LINK-OS-LEG1-TO(C4-PAIR)
045300        GO TO D320-EXIT
045400     END-IF
045500     IF SD-E-YEAR(C4-S1) NOT = WC-YEAR
045600     OR SD-E-MONTH(C4-S1) NOT = WC-MONTH
045700        GO TO D320-EXIT
045800     END-IF
045900
046000     PERFORM E200-BUILD-LEG1 THRU E200-EXIT
046100
046200     MOVE ZERO               TO C4-S2
046300     PERFORM D330-SCAN-LEG2 THRU D330-EXIT
046400          UNTIL C4-S2 >= SD-SCHEDULE-COUNT
046500     .
046600 D320-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000* Leg1 der Umstiegsverbindung aufbauen und zwischenspeichern
047100******************************************************************
047200 E200-BUILD-LEG1.
047300     COMPUTE WL-LEG1-DEP-DTM = (WC-YEAR * 100000000)
047400                             + (WC-MONTH * 1000000)
047500                             + (SD-E-DAY-NUMBER(C4-S1) * 10000)
047600                             + (SD-E-DEPARTURE-TIME(C4-S1))
047700     COMPUTE WL-LEG1-ARR-DTM = (WC-YEAR * 100000000)
047800                             + (WC-MONTH * 1000000)
047900                             + (SD-E-DAY-NUMBER(C4-S1) * 10000)
048000                             + (SD-E-ARRIVAL-TIME(C4-S1))
048100     MOVE SD-E-DAY-NUMBER(C4-S1)     TO WL-LEG1-ARR-DAY
048200     COMPUTE C4-TIME-HH = SD-E-ARRIVAL-TIME(C4-S1) / 100
048300     COMPUTE WL-LEG1-ARR-MIN = (C4-TIME-HH * 60)
048400           + SD-E-ARRIVAL-TIME(C4-S1) - (C4-TIME-HH * 100)
048500     .
048600 E200-EXIT.
048700     EXIT.
048800
048900 D330-SCAN-LEG2.
049000     ADD 1 TO C4-S2
049100     IF SD-E-AIRPORT-FROM(C4-S2) NOT = LINK-OS-LEG2-FROM(C4-PAIR)
049200        GO TO D330-EXIT
049300     END-IF
049400     IF SD-E-AIRPORT-TO(C4-S2) NOT = LINK-OS-LEG2-TO(C4-PAIR)
049500        GO TO D330-EXIT
049600     END-IF
049700     IF SD-E-YEAR(C4-S2) NOT = WC-YEAR
049800     OR SD-E-MONTH(C4-S2) NOT = WC-MONTH
049900        GO TO D330-EXIT
050000     END-IF
050100
050200     PERFORM E300-BUILD-LEG2-AND-CHECK THRU E300-EXIT
050300     .
050400 D330-EXIT.
050500     EXIT.
050600
050700******************************************************************
050800* R3: Leg2 aufbauen, Umstiegszeit (ganze Stunden, abgeschnitten)
050900* berechnen und das gesamte Zeitfenster pruefen
051000******************************************************************
051100 E300-BUILD-LEG2-AND-CHECK.
051200     COMPUTE WL-DEP-DTM = (WC-YEAR * 100000000)
051300                        + (WC-MONTH * 1000000)
051400                        + (SD-E-DAY-NUMBER(C4-S2) * 10000)
051500                        + (SD-E-DEPARTURE-TIME(C4-S2))
051600     COMPUTE WL-ARR-DTM = (WC-YEAR * 100000000)
051700                        + (WC-MONTH * 1000000)
051800                        + (SD-E-DAY-NUMBER(C4-S2) * 10000)
051900                        + (SD-E-ARRIVAL-TIME(C4-S2))
052000     MOVE SD-E-DAY-NUMBER(C4-S2)     TO WL-LEG2-DEP-DAY
052100     COMPUTE C4-TIME-HH = SD-E-DEPARTURE-TIME(C4-S2) / 100
052200     COMPUTE WL-LEG2-DEP-MIN = (C4-TIME-HH * 60)
052300           + SD-E-DEPARTURE-TIME(C4-S2) - (C4-TIME-HH * 100)
052400
052500     COMPUTE C9-CONNECT-MIN =
052600               ((WL-LEG2-DEP-DAY - WL-LEG1-ARR-DAY) * 1440)
052700             + WL-LEG2-DEP-MIN - WL-LEG1-ARR-MIN
052800     COMPUTE C4-CONNECT-HRS = C9-CONNECT-MIN / 60
052900
053000     IF WL-LEG1-DEP-DTM < LINK-REQ-DEP-DTM
053100        GO TO E300-EXIT
053200     END-IF
053300     IF WL-LEG1-ARR-DTM > LINK-REQ-ARR-DTM
053400        GO TO E300-EXIT
053500     END-IF
053600     IF C4-CONNECT-HRS < 2
053700        GO TO E300-EXIT
053800     END-IF
053900     IF WL-ARR-DTM > LINK-REQ-ARR-DTM
054000        GO TO E300-EXIT
054100     END-IF
054200
054300     PERFORM F200-ADD-ONE-STOP-ITINERARY THRU F200-EXIT
054400     .
054500 E300-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900* Reiseplan (0 Stops) in die Ergebnistabelle eintragen
055000******************************************************************
055100 F100-ADD-DIRECT-ITINERARY.
055200     IF IT-ITINERARY-COUNT >= MAX-IT-ENTRIES-WS
055300        DISPLAY K-MODUL " Reiseplantabelle voll-Eintrag verworfen"
055400        GO TO F100-EXIT
055500     END-IF
055600
055700     ADD 1                TO IT-ITINERARY-COUNT
055800     ADD 1                TO IC-DIRECT-COUNT
055900     ADD 1                TO IC-TOTAL-COUNT
056000     MOVE 0     TO IT-E-STOPS(IT-ITINERARY-COUNT)
056100     MOVE LINK-DIRECT-FROM TO IT-E-LEG1-FROM(IT-ITINERARY-COUNT)
056200     MOVE LINK-DIRECT-TO   TO IT-E-LEG1-TO(IT-ITINERARY-COUNT)
056300     MOVE WL-DEP-DTM
056400               TO IT-E-LEG1-DEP-DTM(IT-ITINERARY-COUNT)
056500     MOVE WL-ARR-DTM
056600               TO IT-E-LEG1-ARR-DTM(IT-ITINERARY-COUNT)
056700     MOVE SPACES           TO IT-E-LEG2-FROM(IT-ITINERARY-COUNT)
056800                               IT-E-LEG2-TO(IT-ITINERARY-COUNT)
056900     MOVE ZERO
057000               TO IT-E-LEG2-DEP-DTM(IT-ITINERARY-COUNT)
057100                  IT-E-LEG2-ARR-DTM(IT-ITINERARY-COUNT)
057200     .
057300 F100-EXIT.
057400     EXIT.
057500
057600******************************************************************
057700* Reiseplan (1 Stop) in die Ergebnistabelle eintragen
057800******************************************************************
057900 F200-ADD-ONE-STOP-ITINERARY.
058000     IF IT-ITINERARY-COUNT >= MAX-IT-ENTRIES-WS
058100        DISPLAY K-MODUL " Reiseplantabelle voll-Eintrag verworfen"
058200        GO TO F200-EXIT
058300     END-IF
058400
058500     ADD 1                TO IT-ITINERARY-COUNT
058600     ADD 1                TO IC-ONE-STOP-COUNT
058700     ADD 1                TO IC-TOTAL-COUNT
058800     MOVE 1     TO IT-E-STOPS(IT-ITINERARY-COUNT)
058900     MOVE LINK-OS-LEG1-FROM(C4-PAIR)
059000               TO IT-E-LEG1-FROM(IT-ITINERARY-COUNT)
059100     MOVE LINK-OS-LEG1-TO(C4-PAIR)
059200               TO IT-E-LEG1-TO(IT-ITINERARY-COUNT)
059300     MOVE WL-LEG1-DEP-DTM
059400               TO IT-E-LEG1-DEP-DTM(IT-ITINERARY-COUNT)
059500     MOVE WL-LEG1-ARR-DTM
059600               TO IT-E-LEG1-ARR-DTM(IT-ITINERARY-COUNT)
059700     MOVE LINK-OS-LEG2-FROM(C4-PAIR)
059800               TO IT-E-LEG2-FROM(IT-ITINERARY-COUNT)
059900     MOVE LINK-OS-LEG2-TO(C4-PAIR)
060000               TO IT-E-LEG2-TO(IT-ITINERARY-COUNT)
060100     MOVE WL-DEP-DTM
060200               TO IT-E-LEG2-DEP-DTM(IT-ITINERARY-COUNT)
060300     MOVE WL-ARR-DTM
060400               TO IT-E-LEG2-ARR-DTM(IT-ITINERARY-COUNT)
060500     .
060600 F200-EXIT.
060700     EXIT.
