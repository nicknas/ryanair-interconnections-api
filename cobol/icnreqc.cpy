000100*--------------------------------------------------------------*
000200* ICNREQC     -- Suchauftrag (SEARCH-REQUEST) Satzbild
000300* Letzte Aenderung :: 1994-02-09 | kl | ICNSRCH-1 Neuerstellung
000400*--------------------------------------------------------------*
000500**          ---> FD-Satzbild REQUEST-FILE (Praefix SR)
000600 01          SR-SEARCH-REQUEST.
000700     05      SR-DEPARTURE-APT    PIC X(03).
000800     05      SR-ARRIVAL-APT      PIC X(03).
000900     05      SR-DEPARTURE-DTM    PIC 9(12).
001000     05      SR-ARRIVAL-DTM      PIC 9(12).
001100     05      FILLER              PIC X(50).
001200
001300**          ---> Zerlegung Abflugzeitpunkt CCYYMMDDHHMI, Pfx SD
001400 01          SR-DEPARTURE-DTM-X  REDEFINES SR-DEPARTURE-DTM.
001500     05      SD-CCYY             PIC 9(04).
001600     05      SD-MM               PIC 9(02).
001700     05      SD-DD               PIC 9(02).
001800     05      SD-HH               PIC 9(02).
001900     05      SD-MI               PIC 9(02).
002000
002100**          ---> Zerlegung Ankunftszeitpunkt CCYYMMDDHHMI, Pfx SA
002200 01          SR-ARRIVAL-DTM-X    REDEFINES SR-ARRIVAL-DTM.
002300     05      SA-CCYY             PIC 9(04).
002400     05      SA-MM               PIC 9(02).
002500     05      SA-DD               PIC 9(02).
002600     05      SA-HH               PIC 9(02).
002700     05      SA-MI               PIC 9(02).
