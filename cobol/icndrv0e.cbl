000100?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000200
000300* Sourcesafe-Module
000400?SEARCH  =ICNRTE0
000500?SEARCH  =ICNSCH0
000600
000700?NOLMAP, SYMBOLS, INSPECT
000800?SAVE ALL
000900?SAVEABEND
001000?LINES 66
001100?CHECK 3
001200
001300 IDENTIFICATION DIVISION.
001400
001500 PROGRAM-ID. ICNDRV0O.
001600 AUTHOR. K. LOHMANN.
001700 INSTALLATION. INTERCONNECTIONS-BATCH.
001800 DATE-WRITTEN. 1994-02-09.
001900 DATE-COMPILED.
002000 SECURITY. NUR INTERNE VERWENDUNG.
002100
002200*----------------------------------------------------------------*
002300* Letzte Aenderung :: 2003-09-29
002400* Letzte Version   :: C.02.04
002500* Kurzbeschreibung :: Hauptprogramm Interconnections-Suche
002600* Auftrag          :: ICNSRCH-1 ICNSRCH-9
002700*
002800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003000*----------------------------------------------------------------*
003100* Vers. | Datum    | von | Kommentar                             *
003200*-------|----------|-----|---------------------------------------*
003300*C.00.00|1994-02-09| kl  | Neuerstellung                         *ICN0001
003400*C.00.01|1994-05-03| hw  | Anschluss Flugplansuche ICNSCH0M      *ICN0006
003500*C.01.00|1994-06-14| hw  | Umstiegspaare an ICNSCH0M durchreichen*ICN0007
003600*C.01.01|1995-03-22| kl  | Tracemeldung Routensuche erweitert    *ICN0014
003700*C.01.02|1996-01-17| mb  | Abbruchtext vereinheitlicht           *ICN0022
003800*C.01.03|1996-09-30| kl  | Pruefung Leerdatei REQUEST-FILE       *ICN0031
003900*C.01.04|1997-04-11| st  | Endsummenzeile Format angepasst       *ICN0038
004000*C.02.00|1998-02-05| hw  | Fehlermeldung RC 9999 praezisiert     *ICN0044
004100*C.02.01|1998-11-20| hw  | Jahr-2000 Tauglichkeit Datumsfelder   *ICNY2K3
004200*C.02.02|1999-06-08| kl  | Test Jahrtausendwechsel abgeschlossen *ICNY2K9
004300*C.02.03|2001-03-14| rg  | Sourcesafe-Eintraege bereinigt        *ICN0051
004400*C.02.04|2003-09-29| mb  | Tote SEARCH-Eintraege WSYS022 entfernt*ICN0057
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* Liest den Suchauftrag aus der REQUEST-FILE, prueft ihn (R4),
005100* ruft ICNRTE0M (Streckennetz/Routensuche, R7) und danach ICNSCH0M
005200* (Flugplansuche/Reiseplanaufbau, R8) und schreibt das Ergebnis in
005300* die ITINERARY-REPORT, je Flugleg eine Zeile, mit Endsummenzeile.
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     SWITCH-15 IS ANZEIGE-VERSION
006100         ON STATUS IS SHOW-VERSION
006200     CLASS ALPHNUM IS "0123456789"
006300                      "abcdefghijklmnopqrstuvwxyz"
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT REQUEST-FILE    ASSIGN TO "SEARCHRQ"
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS FILE-STATUS.
007100     SELECT ITINERARY-REPORT ASSIGN TO "ITINRPT"
007200            ORGANIZATION IS LINE SEQUENTIAL
007300            FILE STATUS  IS REPORT-FILE-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  REQUEST-FILE
007800     LABEL RECORD STANDARD.
007900 01  REQUEST-SATZ                PIC X(80).
008000
008100 FD  ITINERARY-REPORT
008200     LABEL RECORD STANDARD.
008300 01  REPORT-SATZ                 PIC X(80).
008400
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------*
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
008800*----------------------------------------------------------------*
008900 01          COMP-FELDER.
009000     05      C4-I                PIC S9(04) COMP.
009100     05      FILLER              PIC X(02).
009200
009300*----------------------------------------------------------------*
009400* Felder mit konstantem Inhalt: Praefix K
009500*----------------------------------------------------------------*
009600 01          KONSTANTE-FELDER.
009700     05      K-MODUL             PIC X(08)   VALUE "ICNDRV0O".
009800     05      FILLER              PIC X(02).
009900
010000 COPY ICNSWCC.
010100     05      REPORT-FILE-STATUS  PIC X(02).
010200          88 REPORT-FILE-OK                 VALUE "00".
010300          88 REPORT-FILE-NOK                VALUE "01" THRU "99".
010400
010500 COPY ICNREQC.
010600 COPY ICNITNC.
010700
010800**          ---> Sammelschluessel Abflug+Ziel aus dem Suchauftrag,
010900**          ---> fuer Tracemeldung, Praefix WR
011000 01          W-REQUEST-PAIR.
011100     05      WR-FROM             PIC X(03).
011200     05      WR-TO               PIC X(03).
011300 01          W-REQUEST-PAIR-N    REDEFINES W-REQUEST-PAIR.
011400     05      WR-KEY6             PIC X(06).
011500
011600*----------------------------------------------------------------*
011700* Uebergabe an ICNRTE0M (Streckennetz/Routensuche)
011800*----------------------------------------------------------------*
011900 01          LINK-REC-RTE.
012000    05  LINK-HDR-RTE.
012100     10 LINK-RC-RTE              PIC S9(04) COMP.
012200     10 FILLER                   PIC X(02).
012300    05  LINK-REQUEST-RTE.
012400     10 LINK-REQ-DEP-APT-RTE     PIC X(03).
012500     10 LINK-REQ-ARR-APT-RTE     PIC X(03).
012600     10 FILLER                   PIC X(02).
012700    05  LINK-RESULT-RTE.
012800     10 LINK-DIRECT-FOUND-RTE    PIC X(01).
012900          88 LINK-DIRECT-EXISTS-RTE        VALUE "Y".
013000     10 LINK-DIRECT-FROM-RTE     PIC X(03).
013100     10 LINK-DIRECT-TO-RTE       PIC X(03).
013200     10 LINK-ONE-STOP-COUNT-RTE  PIC S9(04) COMP.
013300     10 LINK-ONE-STOP-PAIR-RTE   OCCURS 500 TIMES.
013400        15 LINK-OS-LEG1-FROM-RTE PIC X(03).
013500        15 LINK-OS-LEG1-TO-RTE   PIC X(03).
013600        15 LINK-OS-LEG2-FROM-RTE PIC X(03).
013700        15 LINK-OS-LEG2-TO-RTE   PIC X(03).
013800     10 FILLER                   PIC X(02).
013900
014000*----------------------------------------------------------------*
014100* Uebergabe an ICNSCH0M (Flugplansuche/Reiseplanaufbau)
014200*----------------------------------------------------------------*
014300 01          LINK-REC-SCH.
014400    05  LINK-HDR-SCH.
014500     10 LINK-RC-SCH              PIC S9(04) COMP.
014600     10 FILLER                   PIC X(02).
014700    05  LINK-REQUEST-SCH.
014800     10 LINK-REQ-DEP-DTM-SCH     PIC 9(12).
014900     10 LINK-REQ-ARR-DTM-SCH     PIC 9(12).
015000     10 FILLER                   PIC X(02).
015100    05  LINK-ROUTE-RESULT-SCH.
015200     10 LINK-DIRECT-FOUND-SCH    PIC X(01).
015300          88 LINK-DIRECT-EXISTS-SCH        VALUE "Y".
015400     10 LINK-DIRECT-FROM-SCH     PIC X(03).
015500     10 LINK-DIRECT-TO-SCH       PIC X(03).
015600     10 LINK-ONE-STOP-COUNT-SCH  PIC S9(04) COMP.
015700     10 LINK-ONE-STOP-PAIR-SCH   OCCURS 500 TIMES.
015800        15 LINK-OS-LEG1-FROM-SCH PIC X(03).
015900        15 LINK-OS-LEG1-TO-SCH   PIC X(03).
016000        15 LINK-OS-LEG2-FROM-SCH PIC X(03).
016100        15 LINK-OS-LEG2-TO-SCH   PIC X(03).
016200     10 FILLER                   PIC X(02).
016300
016400 PROCEDURE DIVISION.
016500******************************************************************
016600* Steuerungs-Section
016700******************************************************************
016800 A100-STEUERUNG SECTION.
016900 A100-00.
017000     IF  SHOW-VERSION
017100         DISPLAY K-MODUL " Interconnections-Suche Hauptprogramm"
017200         STOP RUN
017300     END-IF
017400
017500     PERFORM B000-VORLAUF
017600     IF PRG-ABBRUCH
017700        CONTINUE
017800     ELSE
017900        PERFORM B100-VERARBEITUNG
018000     END-IF
018100
018200     PERFORM B090-ENDE
018300     STOP RUN
018400     .
018500 A100-99.
018600     EXIT.
018700
018800******************************************************************
018900* Vorlauf: Dateien oeffnen, Suchauftrag einlesen
019000******************************************************************
019100 B000-VORLAUF SECTION.
019200 B000-00.
019300     MOVE SPACES            TO FILE-STATUS
019400     OPEN INPUT REQUEST-FILE
019500     IF NOT FILE-OK
019600        DISPLAY K-MODUL " OPEN REQUEST-FILE Fehler " FILE-STATUS
019700        SET PRG-ABBRUCH TO TRUE
019800        EXIT SECTION
019900     END-IF
020000
020100     MOVE SPACES            TO REPORT-FILE-STATUS
020200     OPEN OUTPUT ITINERARY-REPORT
020300     IF NOT REPORT-FILE-OK
020400        DISPLAY K-MODUL " OPEN ITINERARY-REPORT Fehler "
020500                REPORT-FILE-STATUS
020600        SET PRG-ABBRUCH TO TRUE
020700        EXIT SECTION
020800     END-IF
020900
021000     READ REQUEST-FILE INTO SR-SEARCH-REQUEST
021100          AT END
021200          DISPLAY K-MODUL " REQUEST-FILE ist leer"
021300          SET PRG-ABBRUCH TO TRUE
021400     END-READ
021500     .
021600 B000-99.
021700     EXIT.
021800
021900******************************************************************
022000* Ende: Dateien schliessen, Abschlussmeldung
022100******************************************************************
022200 B090-ENDE SECTION.
022300 B090-00.
022400     IF FILE-OK OR FILE-EOF-STATUS
022500        CLOSE REQUEST-FILE
022600     END-IF
022700     IF REPORT-FILE-OK
022800        CLOSE ITINERARY-REPORT
022900     END-IF
023000
023100     IF PRG-ABBRUCH
023200        DISPLAY ">>> ABBRUCH !!! <<<"
023300     ELSE
023400        DISPLAY ">>> Verarbeitung OK - " IC-TOTAL-COUNT
023500                " Reiseplan(e) <<<"
023600     END-IF
023700     .
023800 B090-99.
023900     EXIT.
024000
024100******************************************************************
024200* Verarbeitung: R4 pruefen, Streckennetz und Flugplan abrufen,
024300* Ergebnis in die ITINERARY-REPORT schreiben (Unit 3)
024400******************************************************************
024500 B100-VERARBEITUNG SECTION.
024600 B100-00.
024700     PERFORM C100-VALIDATE-REQUEST THRU C100-EXIT
024800     IF PRG-ABBRUCH
024900        EXIT SECTION
025000     END-IF
025100
025200     PERFORM C200-CALL-ROUTES THRU C200-EXIT
025300     IF PRG-ABBRUCH
025400        EXIT SECTION
025500     END-IF
025600
025700     PERFORM C300-CALL-SCHEDULES THRU C300-EXIT
025800     IF PRG-ABBRUCH
025900        EXIT SECTION
026000     END-IF
026100
026200     PERFORM C400-WRITE-REPORT THRU C400-EXIT
026300     .
026400 B100-99.
026500     EXIT.
026600
026700******************************************************************
026800* R4: Abflugzeitpunkt muss vor dem Ankunftszeitpunkt liegen
026900******************************************************************
027000 C100-VALIDATE-REQUEST.
027100     IF SR-DEPARTURE-DTM >= SR-ARRIVAL-DTM
027200        SET DEPARTURE-AFTER-ARRIVAL TO TRUE
027300        SET PRG-ABBRUCH            TO TRUE
027400        DISPLAY K-MODUL " Abflug nicht vor Ankunft - verworfen"
027500        GO TO C100-EXIT
027600     END-IF
027700
027800     MOVE SR-DEPARTURE-APT  TO WR-FROM
027900     MOVE SR-ARRIVAL-APT    TO WR-TO
028000     .
028100 C100-EXIT.
028200     EXIT.
028300
028400******************************************************************
028500* Streckennetz/Routensuche ueber ICNRTE0M aufrufen (R7)
028600******************************************************************
028700 C200-CALL-ROUTES.
028800     MOVE ZERO               TO LINK-RC-RTE
028900     MOVE SR-DEPARTURE-APT   TO LINK-REQ-DEP-APT-RTE
029000     MOVE SR-ARRIVAL-APT     TO LINK-REQ-ARR-APT-RTE
029100
029200     CALL "ICNRTE0M" USING LINK-REC-RTE
029300
029400     EVALUATE LINK-RC-RTE
029500        WHEN ZERO
029600             CONTINUE
029700        WHEN 100
029800             SET NO-ROUTES-FOUND TO TRUE
029900             SET PRG-ABBRUCH     TO TRUE
030000             DISPLAY K-MODUL " keine Route gefunden: " WR-KEY6
030100        WHEN 9999
030200             SET PRG-ABBRUCH     TO TRUE
030300             DISPLAY K-MODUL " Abbruch aus ICNRTE0M"
030400        WHEN OTHER
030500             SET PRG-ABBRUCH     TO TRUE
030600             DISPLAY K-MODUL " unbekannter RC aus ICNRTE0M: "
030700                     LINK-RC-RTE
030800     END-EVALUATE
030900     .
031000 C200-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400* Flugplansuche/Reiseplanaufbau ueber ICNSCH0M aufrufen (R8)
031500******************************************************************
031600 C300-CALL-SCHEDULES.
031700     MOVE ZERO                    TO LINK-RC-SCH
031800     MOVE SR-DEPARTURE-DTM        TO LINK-REQ-DEP-DTM-SCH
031900     MOVE SR-ARRIVAL-DTM          TO LINK-REQ-ARR-DTM-SCH
032000     MOVE LINK-RESULT-RTE         TO LINK-ROUTE-RESULT-SCH
032100
032200     CALL "ICNSCH0M" USING LINK-REC-SCH,
032300                            IT-ITINERARY-TABLE,
032400                            IT-SUMMARY-COUNTERS
032500
032600     EVALUATE LINK-RC-SCH
032700        WHEN ZERO
032800             CONTINUE
032900        WHEN 100
033000             SET NO-FLIGHTS-FOUND TO TRUE
033100             SET PRG-ABBRUCH      TO TRUE
033200             DISPLAY K-MODUL " keine Flugverbindung gefunden"
033300        WHEN 9999
033400             SET PRG-ABBRUCH      TO TRUE
033500             DISPLAY K-MODUL " Abbruch aus ICNSCH0M"
033600        WHEN OTHER
033700             SET PRG-ABBRUCH      TO TRUE
033800             DISPLAY K-MODUL " unbekannter RC aus ICNSCH0M: "
033900                     LINK-RC-SCH
034000     END-EVALUATE
034100     .
034200 C300-EXIT.
034300     EXIT.
034400
034500******************************************************************
034600* Ergebnis in die ITINERARY-REPORT schreiben, leg-weise, mit
034700* Endsummenzeile (Unit 3 Schritt 6)
034800******************************************************************
034900 C400-WRITE-REPORT.
035000     MOVE ZERO               TO C4-I
035100     PERFORM D100-WRITE-ITINERARY THRU D100-EXIT
035200          UNTIL C4-I >= IT-ITINERARY-COUNT
035300
035400     PERFORM D200-WRITE-SUMMARY THRU D200-EXIT
035500     .
035600 C400-EXIT.
035700     EXIT.
035800
035900 D100-WRITE-ITINERARY.
036000     ADD 1                   TO C4-I
036100     MOVE IT-E-STOPS(C4-I)   TO IR-STOPS
036200     MOVE 1                  TO IR-LEG-SEQ
036300     MOVE IT-E-LEG1-FROM(C4-I)    TO IR-DEP-AIRPORT
036400     MOVE IT-E-LEG1-TO(C4-I)      TO IR-ARR-AIRPORT
036500     MOVE IT-E-LEG1-DEP-DTM(C4-I) TO IR-DEP-DATETIME
036600     MOVE IT-E-LEG1-ARR-DTM(C4-I) TO IR-ARR-DATETIME
036700     WRITE REPORT-SATZ FROM IT-REPORT-LINE
036800
036900     IF IT-E-ONE-STOP(C4-I)
037000        MOVE 2               TO IR-LEG-SEQ
037100        MOVE IT-E-LEG2-FROM(C4-I)    TO IR-DEP-AIRPORT
037200        MOVE IT-E-LEG2-TO(C4-I)      TO IR-ARR-AIRPORT
037300        MOVE IT-E-LEG2-DEP-DTM(C4-I) TO IR-DEP-DATETIME
037400        MOVE IT-E-LEG2-ARR-DTM(C4-I) TO IR-ARR-DATETIME
037500        WRITE REPORT-SATZ FROM IT-REPORT-LINE
037600     END-IF
037700     .
037800 D100-EXIT.
037900     EXIT.
038000
038100 D200-WRITE-SUMMARY.
038200     MOVE IC-DIRECT-COUNT    TO IS-DIRECT-COUNT
038300     MOVE IC-ONE-STOP-COUNT  TO IS-ONE-STOP-COUNT
038400     MOVE IC-TOTAL-COUNT     TO IS-TOTAL-COUNT
038500     WRITE REPORT-SATZ FROM IT-SUMMARY-LINE
038600     .
038700 D200-EXIT.
038800     EXIT.
